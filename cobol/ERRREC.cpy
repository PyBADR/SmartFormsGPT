000100******************************************************************
000200* ERRREC    -  VALIDATION ERROR OUTPUT RECORD - ERRORS-OUT FILE   *
000300*                                                                 *
000400*           ZERO OR MORE RECORDS WRITTEN PER INPUT CLAIM, ONE     *
000500*           PER FAILED FIELD-FORMAT EDIT.  DOES NOT BY ITSELF     *
000600*           CHANGE THE CLAIM'S ADJUDICATION DISPOSITION.          *
000700*                                                                 *
000800* CHANGE LOG                                                      *
000900*   033098 RJL  ORIGINAL LAYOUT                                   *
000950*   080411 DKT  CR-6301 WIDENED ERR-TEXT FROM 59 TO 72 BYTES -    *
000960*                THE PATIENT-ID CHARSET AND LENGTH MESSAGES NO    *
000970*                LONGER FIT THE SPEC'S EXACT WORDING AT 59 BYTES  *
001000******************************************************************
001100 01  CLM-ERROR-REC.
001200     05  ERR-CLAIM-ID             PIC X(16).
001300     05  ERR-TEXT                 PIC X(72).
001310     05  FILLER                   PIC X(01) VALUE SPACE.
001400******************************************************************
001500* RECORD LENGTH CHECK - FIELDS ABOVE MUST SUM TO 89 BYTES         *
001600******************************************************************
