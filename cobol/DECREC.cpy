000100******************************************************************
000200* DECREC    -  DECISION DETAIL OUTPUT RECORD - DECISIONS-OUT FILE *
000300*                                                                 *
000400*           ONE RECORD WRITTEN PER INPUT CLAIM, REGARDLESS OF     *
000500*           THE DISPOSITION REACHED BY THE RULE SEQUENCE.         *
000600*                                                                 *
000700* CHANGE LOG                                                      *
000800*   033098 RJL  ORIGINAL LAYOUT                                   *
000900*   082201 DKT  WIDENED REASON LINES FROM 30 TO 40 BYTES          *
001000*   091503 MHB  CR-4471 ADDED DOC-SCORE, CARRIED FROM RULES ENGINE*
001100******************************************************************
001200 01  CLM-DECISION-REC.
001300     05  DEC-CLAIM-ID             PIC X(16).
001400     05  DEC-STATUS-CD            PIC X(12).
001500         88  DEC-APPROVED             VALUE "APPROVED".
001600         88  DEC-REJECTED             VALUE "REJECTED".
001700         88  DEC-UNDER-REVIEW         VALUE "UNDER-REVIEW".
001800         88  DEC-PENDING-INFO         VALUE "PENDING-INFO".
001900     05  DEC-CONFIDENCE           PIC 9V99.
002000     05  DEC-DOC-SCORE            PIC 9V99.
002100     05  DEC-REASON-COUNT         PIC 9.
002200     05  DEC-REASONS OCCURS 3 TIMES.
002300         10  DEC-REASON-TEXT      PIC X(40).
002400     05  FILLER                   PIC X(01).
002500******************************************************************
002600* RECORD LENGTH CHECK - FIELDS ABOVE MUST SUM TO 156 BYTES        *
002700******************************************************************
