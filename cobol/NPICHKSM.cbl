000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  NPICHKSM.
000400       AUTHOR. J SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 01/15/88.
000700       DATE-COMPILED. 01/15/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          STAND-ALONE SUBROUTINE - TESTS A 10-DIGIT PROVIDER
001400*          IDENTIFIER (NPI) FOR A VALID LUHN (MOD-10) CHECKSUM.
001500*          FROM THE RIGHTMOST DIGIT: ODD POSITIONS ARE SUMMED
001600*          AS-IS, EVEN POSITIONS ARE DOUBLED AND HAVE 9
001700*          SUBTRACTED WHEN THE DOUBLE EXCEEDS 9.  PASSES WHEN THE
001800*          GRAND TOTAL IS EVENLY DIVISIBLE BY 10.
001900*
002000*          CALLER IS RESPONSIBLE FOR CONFIRMING THE 10 BYTES
002100*          PASSED IN ARE ALL NUMERIC - THIS ROUTINE DOES NOT
002200*          RE-CHECK THAT.
002300*
002400* CHANGE LOG
002500*   011588 JS   ORIGINAL - STRLTH - GENERAL-PURPOSE STRING-LENGTH
002600*                ROUTINE SHARED ACROSS ALL HOSPITAL APPL JOBS
002700*   033098 RJL  REWRITTEN AS A LUHN CHECKSUM ROUTINE FOR THE
002800*                CLAIMS PROJECT - THE OLD STRING-LENGTH LOGIC HAD
002900*                NO REMAINING CALLERS AND WAS REMOVED
003000*   040299 DKT  Y2K SWEEP - NO DATE FIELDS IN THIS MODULE, NO CHG
003100*   091503 MHB  CR-4471 RENAMED FROM STRLTH TO NPICHKSM
003150*   080411 DKT  CR-6301 BAD-NPI TRACE DISPLAY WAS CITING
003160*                NPI-DIGIT-PAIR, A NAME THAT WAS NEVER DECLARED -
003170*                CORRECTED TO NPI-DIGIT-PAIRS, THE ACTUAL OCCURS
003180*                TABLE, CAUGHT ON A COMPILE OF THE CLAIMS LOAD SET
003200******************************************************************
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER. IBM-390.
003600       OBJECT-COMPUTER. IBM-390.
003650       SPECIAL-NAMES.
003660           C01 IS TOP-OF-FORM.
003700       INPUT-OUTPUT SECTION.
003800
003900       DATA DIVISION.
004000       FILE SECTION.
004100
004200       WORKING-STORAGE SECTION.
004300       01  MISC-FIELDS.
004400           05  NPI-DIGIT-TBL        PIC 9(10).
004500           05  NPI-DIGIT REDEFINES NPI-DIGIT-TBL
004600                                    PIC 9 OCCURS 10 TIMES.
004700           05  NPI-DIGIT-PAIRS REDEFINES NPI-DIGIT-TBL
004800                                    PIC 99 OCCURS 5 TIMES.
004900           05  NPI-DIGIT-TBL-X REDEFINES NPI-DIGIT-TBL
005000                                    PIC X(10).
005100           05  WS-SUB               PIC S9(4) COMP.
005200           05  WS-POSITION-NBR      PIC S9(4) COMP.
005300           05  WS-DOUBLED           PIC S9(4) COMP.
005400           05  WS-CHECKSUM-TOTAL    PIC S9(6) COMP.
005500           05  WS-DIV-QUOTIENT      PIC S9(6) COMP.
005600           05  WS-DIV-REMAINDER     PIC S9(4) COMP.
005650           05  FILLER               PIC X(02) VALUE SPACES.
005700
005800       LINKAGE SECTION.
005900       01  NPI-TEXT-IN              PIC X(10).
006000       01  NPI-CHECKSUM-OK-SW       PIC X(01).
006100           88  NPI-CHECKSUM-OK      VALUE "Y".
006200           88  NPI-CHECKSUM-BAD     VALUE "N".
006300
006400       PROCEDURE DIVISION USING NPI-TEXT-IN, NPI-CHECKSUM-OK-SW.
006500           MOVE NPI-TEXT-IN TO NPI-DIGIT-TBL.
006600           MOVE ZERO TO WS-CHECKSUM-TOTAL.
006700
006800           PERFORM 100-SUM-ONE-DIGIT
006900                   VARYING WS-SUB FROM 10 BY -1
007000                   UNTIL WS-SUB < 1.
007100
007200           DIVIDE WS-CHECKSUM-TOTAL BY 10
007300               GIVING WS-DIV-QUOTIENT
007400               REMAINDER WS-DIV-REMAINDER.
007500           IF WS-DIV-REMAINDER = ZERO
007600               MOVE "Y" TO NPI-CHECKSUM-OK-SW
007700           ELSE
007800               MOVE "N" TO NPI-CHECKSUM-OK-SW
007900               DISPLAY "NPICHKSM - BAD NPI, DIGIT PAIRS "
008000                   NPI-DIGIT-PAIRS(1) " " NPI-DIGIT-PAIRS(2) " "
008100                   NPI-DIGIT-PAIRS(3) " " NPI-DIGIT-PAIRS(4) " "
008200                   NPI-DIGIT-PAIRS(5).
008300
008400           GOBACK.
008500
008600       100-SUM-ONE-DIGIT.
008700*          POSITION NUMBER COUNTS FROM 1 AT THE RIGHTMOST DIGIT
008800           COMPUTE WS-POSITION-NBR = 11 - WS-SUB.
008900
009000           DIVIDE WS-POSITION-NBR BY 2
009100               GIVING WS-DIV-QUOTIENT
009200               REMAINDER WS-DIV-REMAINDER.
009300           IF WS-DIV-REMAINDER = 1
009400               ADD NPI-DIGIT(WS-SUB) TO WS-CHECKSUM-TOTAL
009500           ELSE
009600               COMPUTE WS-DOUBLED = NPI-DIGIT(WS-SUB) * 2
009700               IF WS-DOUBLED > 9
009800                   SUBTRACT 9 FROM WS-DOUBLED
009900               END-IF
010000               ADD WS-DOUBLED TO WS-CHECKSUM-TOTAL.
010100       100-EXIT.
010200           EXIT.
