000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CLMADJUD.
000300       AUTHOR. J SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 01/20/88.
000600       DATE-COMPILED. 01/20/88.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RUNS THE DAILY CLAIMS ADJUDICATION BATCH
001300*          FOR HEALTH-INSURANCE CLAIMS (MEDICAL, DENTAL, VISION,
001400*          PRESCRIPTION, HOSPITAL, AND OTHER).  EACH CLAIM IS
001500*          FIELD-EDITED, SCORED FOR DOCUMENTATION COMPLETENESS,
001600*          AND RUN THROUGH AN ORDERED RULE SEQUENCE THAT ASSIGNS
001700*          ONE OF FOUR DISPOSITIONS - APPROVED, REJECTED,
001800*          UNDER-REVIEW, OR PENDING-INFO - WITH A CONFIDENCE
001900*          SCORE AND UP TO THREE REASON CODES.
002000*
002100*          NO MASTER FILE OR DATABASE IS READ BY THIS JOB.
002200*          DUPLICATE-CLAIM DETECTION USES AN IN-MEMORY TABLE OF
002300*          CLAIM KEYS BUILT AS THE RUN PROGRESSES - INPUT IS
002400*          PROCESSED STRICTLY IN ARRIVAL ORDER, NO SORT STEP.
002500*
002600******************************************************************
002700
002800               INPUT FILE              -   DDS0001.CLAIMSIN
002900
003000               OUTPUT FILE (DECISIONS)  -   DDS0001.DECISOUT
003100
003200               OUTPUT FILE (ERRORS)     -   DDS0001.ERRSOUT
003300
003400               OUTPUT FILE (SUMMARY)    -   DDS0001.SUMRPT
003500
003600               DUMP FILE                -   SYSOUT
003700
003800******************************************************************
003900*CHANGE LOG.
004000*
004050*   012088 JS   ORIGINAL - DALYEDIT - DAILY PATIENT BILLING EDIT
004060*                AND UPDATE RUN
004100*   091503 MHB  CR-4471 REWRITTEN AS THE CLAIMS ADJUDICATION
004150*                BATCH - REPLACES THE MANUAL CLAIMS REVIEW DESK
004160*                WITH A NIGHTLY RUN - OLD PATIENT BILLING EDIT
004170*                LOGIC HAD NO REMAINING CALLERS AND WAS REMOVED
004300*   092903 MHB  CR-4471 ADDED DUPLICATE-CLAIM TABLE SCAN, WAS
004400*                MISSING FROM FIRST CUT OVER TO SYSTEMS TEST
004500*   101403 MHB  CR-4488 CORRECTED AUTO-APPROVE COMPARISON TO BE
004600*                STRICTLY GREATER THAN 0.80, QA FOUND IT PASSING
004700*                CLAIMS AT EXACTLY 0.80 CONFIDENCE
004800*   031704 RJL  CR-4602 NPI CHECKSUM EDIT CARVED OUT TO ITS OWN
004900*                CALLED SUBROUTINE, NPICHKSM, FOR RE-USE BY THE
005000*                ON-LINE INTAKE SCREENS
005100*   082204 RJL  CR-4699 DOCUMENTATION SCORE CARVED OUT TO ITS OWN
005200*                CALLED SUBROUTINE, DOCSCORE, SAME REASON
005300*   011305 DKT  CR-4810 CLOSED 0C7 - AMOUNT-LIMIT CHECK ABENDED
005400*                ON A CLAIM WITH AN ALL-SPACE TOTAL-AMOUNT FIELD
005500*   062106 MHB  CR-5190 WIDENED SEEN-CLAIMS TABLE FROM 4000 TO
005600*                9999 ENTRIES - DAILY VOLUME OUTGREW THE ORIGINAL
005700*                ESTIMATE
005800*   091507 JBC  CR-5544 SUMMARY REPORT NOW SHOWS VALIDATION
005900*                ERROR COUNT, AUDIT ASKED FOR IT
006000*   051609 JBC  CR-6102 CURRENCY-FORMAT HELPER NOW PREFIXES
006100*                NON-USD CLAIMS WITH THE CURRENCY CODE INSTEAD
006200*                OF A DOLLAR SIGN, PER THE INTERNATIONAL PILOT
006300*   070310 DKT  CR-6233 DUPLICATE KEY NOW TRUNCATES SERVICE DATE
006400*                TO THE DAY, WAS COMPARING ON A STALE TIME-STAMP
006500*                FIELD THAT NO LONGER EXISTS ON THE INPUT RECORD
006550*   080411 DKT  CR-6301 DUP KEY IS NOW BUILT AT THE TOP OF
006560*                400-ADJUDICATE-CLAIM FOR EVERY CLAIM, NOT JUST
006570*                THOSE REACHING STAGE 440 - 470-REGISTER-SEEN-CLAIM
006580*                WAS REGISTERING THE PRIOR CLAIM'S KEY FOR ANY
006590*                CLAIM STOPPED AT 410/420/430, QA CAUGHT FALSE
006600*                DUP HITS ON THE FOLLOWING CLAIM
006610*   080411 DKT  CR-6301 DEC-CONFIDENCE NOW LOADED WITH COMPUTE
006620*                ROUNDED INSTEAD OF A PLAIN MOVE - WAS TRUNCATING
006630*                THE 4-DECIMAL WORKING FIGURE INSTEAD OF ROUNDING
006640*                TO THE 2 STORED DECIMALS
006650*   080411 DKT  CR-6301 CORRECTED THREE VALIDATION ERROR MESSAGES
006660*                TO THE EXACT WORDING THE CLAIMS PROJECT SPEC
006670*                CALLS FOR - WIDENED WS-REASON-TEXT-HOLD AND
006680*                ERR-TEXT (SEE ERRREC) TO HOLD THE FULL TEXT
006681*   081911 DKT  CR-6301 445-DOCUMENTATION-SCORE WAS REVERSING THE
006682*                60-BYTE DESCRIPTION INTO THE 30-BYTE PATIENT-NAME
006683*                BUFFER - TRUNCATED THE RESULT AND SCORED EVERY
006684*                SHORT DESCRIPTION AS IF IT WERE 30 CHARACTERS.
006685*                GAVE THE DESCRIPTION ITS OWN 60-BYTE WS-DESC-WORK
006686*                BUFFER, QA FOUND IT ON A DOC-SCORE AUDIT SAMPLE
006687*   081911 DKT  CR-6301 342-EDIT-ONE-DIAG-CODE NOW VALIDATES THE
006688*                FULL ICD-10 PATTERN - 1-4 DIGITS AFTER THE DECIMAL
006689*                POINT, AND BLANKS PAST THE END WHEN THERE IS NONE -
006691*                WAS ONLY CHECKING THE FIRST 4 BYTES BEFORE
006700*   082611 DKT  CR-6301 420-AMOUNT-LIMIT-CHECK AND 430-SERVICE-DATE-
006710*                CHECK NOW MOVE 1.00 TO DEC-CONFIDENCE DIRECTLY -
006720*                THEY SET THE STOP SWITCH SO 450-DISPOSITION-CLAIM
006730*                NEVER RUNS ITS COMPUTE ROUNDED, AND DEC-CONFIDENCE
006740*                WAS SHIPPING ZERO ON EVERY AMOUNT-LIMIT AND SERVICE-
006750*                DATE REJECT.  QA CAUGHT IT COMPARING CONFIDENCE
006760*                COLUMNS ACROSS THE THREE REJECT RULES
006770*   082611 DKT  CR-6301 600-FORMAT-CURRENCY TESTED
006780*                WS-CURRENCY-CD-WORK WITHOUT EVER LOADING IT FROM
006790*                THE CLAIM RECORD - ADDED THE MISSING MOVE OF
006800*                CLM-CURRENCY-CD, WAS MISCLASSIFYING EVERY USD
006810*                CLAIM AS NON-USD ON THE FIRST CALLER THAT USES IT
006820******************************************************************

008700       ENVIRONMENT DIVISION.
008800       CONFIGURATION SECTION.
008900       SOURCE-COMPUTER. IBM-390.
009000       OBJECT-COMPUTER. IBM-390.
009100       SPECIAL-NAMES.
009200           C01 IS TOP-OF-FORM.
009300           CLASS PATIENT-ID-CHAR  IS "A" THRU "Z", "0" THRU "9",
009400                                      "-".
009500
009600       INPUT-OUTPUT SECTION.
009700       FILE-CONTROL.
009800           SELECT SYSOUT
009900           ASSIGN TO UT-S-SYSOUT
010000             ORGANIZATION IS SEQUENTIAL.
010100
010200           SELECT CLAIMS-IN
010300           ASSIGN TO UT-S-CLAIMSIN
010400             ACCESS MODE IS SEQUENTIAL
010500             FILE STATUS IS IFCODE.
010600
010700           SELECT DECISIONS-OUT
010800           ASSIGN TO UT-S-DECISOUT
010900             ACCESS MODE IS SEQUENTIAL
011000             FILE STATUS IS OFCODE.
011100
011200           SELECT ERRORS-OUT
011300           ASSIGN TO UT-S-ERRSOUT
011400             ACCESS MODE IS SEQUENTIAL
011500             FILE STATUS IS EFCODE.
011600
011700           SELECT SUMMARY-RPT
011800           ASSIGN TO UT-S-SUMRPT
011900             ORGANIZATION IS SEQUENTIAL.
012000
012100       DATA DIVISION.
012200       FILE SECTION.
012300       FD  SYSOUT
012400           RECORDING MODE IS F
012500           LABEL RECORDS ARE STANDARD
012600           RECORD CONTAINS 130 CHARACTERS
012700           BLOCK CONTAINS 0 RECORDS
012800           DATA RECORD IS SYSOUT-REC.
012900       01  SYSOUT-REC  PIC X(130).
013000
013100****** THIS FILE IS PASSED IN FROM THE CLAIMS INTAKE SYSTEM
013200****** IT CONSISTS OF ALL CLAIMS SUBMITTED FOR THE RUN, IN
013300****** ARRIVAL ORDER - NO KEY SEQUENCE IS GUARANTEED AND
013400****** NONE IS REQUIRED BY THIS PROGRAM.
013500       FD  CLAIMS-IN
013600           RECORDING MODE IS F
013700           LABEL RECORDS ARE STANDARD
013800           RECORD CONTAINS 280 CHARACTERS
013900           BLOCK CONTAINS 0 RECORDS
014000           DATA RECORD IS CLAIMS-IN-REC.
014100       01  CLAIMS-IN-REC  PIC X(280).
014200
014300****** ONE RECORD WRITTEN FOR EVERY CLAIM READ, REGARDLESS
014400****** OF DISPOSITION REACHED.
014500       FD  DECISIONS-OUT
014600           RECORDING MODE IS F
014700           LABEL RECORDS ARE STANDARD
014800           RECORD CONTAINS 156 CHARACTERS
014900           BLOCK CONTAINS 0 RECORDS
015000           DATA RECORD IS DECISIONS-OUT-REC.
015100       01  DECISIONS-OUT-REC  PIC X(156).
015200
015300****** ZERO OR MORE RECORDS WRITTEN PER CLAIM - ONE PER
015400****** FAILED FIELD-FORMAT EDIT.
015500       FD  ERRORS-OUT
015600           RECORDING MODE IS F
015700           LABEL RECORDS ARE STANDARD
015800           RECORD CONTAINS 89 CHARACTERS
015900           BLOCK CONTAINS 0 RECORDS
016000           DATA RECORD IS ERRORS-OUT-REC.
016100       01  ERRORS-OUT-REC  PIC X(89).
016200
016300       FD  SUMMARY-RPT
016400           RECORDING MODE IS F
016500           LABEL RECORDS ARE STANDARD
016600           RECORD CONTAINS 80 CHARACTERS
016700           BLOCK CONTAINS 0 RECORDS
016800           DATA RECORD IS SUMMARY-RPT-REC.
016900       01  SUMMARY-RPT-REC  PIC X(80).
017000
017100** QSAM FILES
017200       WORKING-STORAGE SECTION.
017300
017400       01  FILE-STATUS-CODES.
017500           05  IFCODE                  PIC X(2).
017600               88 CLAIMS-READ-OK   VALUE "00".
017700               88 NO-MORE-CLAIMS-FS VALUE "10".
017800           05  OFCODE                  PIC X(2).
017900               88 OFCODE-WRITE-OK VALUE SPACES.
018000           05  EFCODE                  PIC X(2).
018100               88 EFCODE-WRITE-OK VALUE SPACES.
018150           05  FILLER                  PIC X(02) VALUE SPACES.
018200
018300** CLAIM RECORD LAYOUT - SEE CLMREC FOR FULL FIELD LIST
018400       COPY CLMREC.
018500
018600** DECISION DETAIL OUTPUT RECORD
018700       COPY DECREC.
018800
018900** VALIDATION ERROR OUTPUT RECORD
019000       COPY ERRREC.
019100
019200** SHOP-STANDARD ABEND TRACE RECORD
019300       COPY ABENDREC.
019400
019500       01  WS-CURRENT-DATE-FIELDS.
019600           05  WS-CURRENT-DATE.
019700               10  WS-CURRENT-YEAR    PIC  9(4).
019800               10  WS-CURRENT-MONTH   PIC  9(2).
019900               10  WS-CURRENT-DAY     PIC  9(2).
020000           05  WS-CURRENT-TIME.
020100               10  WS-CURRENT-HOUR    PIC  9(2).
020200               10  WS-CURRENT-MINUTE  PIC  9(2).
020300               10  WS-CURRENT-SECOND  PIC  9(2).
020400               10  WS-CURRENT-MS      PIC  9(2).
020500           05  WS-DIFF-FROM-GMT       PIC S9(4).
020550           05  FILLER                 PIC X(02) VALUE SPACES.
020600
020700       01  WS-PROCESSING-DATE-FIELDS.
020800           05  WS-PROC-CCYY             PIC 9(04) COMP.
020900           05  WS-PROC-MM               PIC 9(02) COMP.
021000           05  WS-PROC-DD               PIC 9(02) COMP.
021100           05  WS-PROC-ABS-DAYS         PIC 9(08) COMP.
021200           05  WS-PROC-ABS-DAYS-MIN365  PIC 9(08) COMP.
021250           05  FILLER                   PIC X(02) VALUE SPACES.
021300
021310       77  WS-PROC-DATE-NUM             PIC 9(06).
021320
021400****** HAND-ROLLED DATE-TO-ABSOLUTE-DAY CONVERSION - THIS
021500****** SHOP DOES NOT LICENSE A DATE-MATH UTILITY PACKAGE,
021600****** SO ELAPSED-DAY COMPARISONS ARE DONE WITH THE USUAL
021700****** YEAR/LEAP-YEAR/CUMULATIVE-MONTH ARITHMETIC.
021800       01  WS-DATE-CALC-WORK.
021900           05  WS-DC-CCYY               PIC 9(04) COMP.
022000           05  WS-DC-MM                 PIC 9(02) COMP.
022100           05  WS-DC-DD                 PIC 9(02) COMP.
022200           05  WS-DC-ABS-DAYS           PIC 9(08) COMP.
022300           05  WS-DC-LEAP-ADJ           PIC 9(06) COMP.
022400           05  WS-DC-T1                 PIC 9(06) COMP.
022500           05  WS-DC-T2                 PIC 9(06) COMP.
022600           05  WS-DC-T3                 PIC 9(06) COMP.
022700           05  WS-DC-LEAP-YR-SW         PIC X(01).
022800               88  WS-DC-IS-LEAP-YEAR   VALUE "Y".
022850           05  FILLER                   PIC X(01) VALUE SPACE.
022900
023000****** CUMULATIVE DAYS PRIOR TO EACH MONTH, NON-LEAP YEAR -
023100****** LOADED VIA REDEFINES SO IT NEEDS NO RUN-TIME SETUP.
023200       01  CUM-DAYS-TABLE-LIT.
023300           05  FILLER  PIC X(36)
023400               VALUE "000031059090120151181212243273304334".
023500       01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-TABLE-LIT.
023600           05  CUM-DAYS-BEFORE-MONTH PIC 9(03) OCCURS 12 TIMES.
023700
023800****** USED BY 640-CALC-NAME-SIG-LEN TO FIND THE NUMBER OF
023900****** SIGNIFICANT (NON-TRAILING-BLANK) CHARACTERS IN THE
024000****** PATIENT NAME - SAME REVERSE-AND-COUNT TECHNIQUE AS
024100****** THE OLD STRLTH ROUTINE USED.
024200       01  WS-NAME-WORK.
024300           05  WS-NAME-REVERSED         PIC X(30).
024400           05  WS-NAME-LEAD-SP          PIC 9(02) COMP.
024500           05  WS-NAME-SIG-LEN          PIC 9(02) COMP.
024550           05  FILLER                   PIC X(02) VALUE SPACES.
024560
024570****** CR-6301 - CLM-DESCRIPTION IS 60 BYTES, NOT 30 LIKE THE
024580****** PATIENT NAME ABOVE - IT GETS ITS OWN REVERSAL BUFFER SO
024590****** 445-DOCUMENTATION-SCORE STOPS SHARING (AND TRUNCATING
024591****** ITS REVERSED VALUE INTO) WS-NAME-REVERSED.
024592       01  WS-DESC-WORK.
024593           05  WS-DESC-REVERSED         PIC X(60).
024594           05  WS-DESC-LEAD-SP          PIC 9(02) COMP.
024595           05  FILLER                   PIC X(02) VALUE SPACES.
024600
024700****** PATIENT-ID AND PROVIDER-ID ARE ALSO ADDRESSED AS
024800****** CHARACTER TABLES SO THE FORMAT EDITS CAN WALK THEM
024900****** ONE BYTE AT A TIME.
025000       01  WS-PATIENT-ID-WORK.
025100           05  WS-PATIENT-ID-NORM       PIC X(20).
025150           05  FILLER                   PIC X(01) VALUE SPACE.
025200       01  WS-PATIENT-ID-CHARS REDEFINES WS-PATIENT-ID-WORK.
025300           05  WS-PID-CHAR              PIC X OCCURS 20 TIMES.
025400
025500       01  WS-PROVIDER-WORK.
025600           05  WS-PROVIDER-DIGITS       PIC X(10).
025650           05  FILLER                   PIC X(01) VALUE SPACE.
025700       01  WS-PROVIDER-CHARS REDEFINES WS-PROVIDER-WORK.
025800           05  WS-PROV-CHAR             PIC X OCCURS 10 TIMES.
025900
026000       01  WS-DUP-KEY.
026100           05  WS-DUP-KEY-PATIENT-ID    PIC X(20).
026200           05  WS-DUP-KEY-SVC-DATE      PIC 9(08).
026300           05  WS-DUP-KEY-AMOUNT        PIC 9(09).
026350           05  FILLER                   PIC X(01) VALUE SPACE.
026400
026500****** CR-5190 - WIDENED TO 9999 ENTRIES, ONE PER CLAIM A
026600****** SINGLE RUN CAN CARRY.  LINEAR SCAN - VOLUME DOES
026700****** NOT JUSTIFY AN INDEXED LOOK-UP STRUCTURE.
026800       01  WS-SEEN-CLAIMS-TABLE.
026900           05  WS-SEEN-CLAIM-ENTRY PIC X(37) OCCURS 9999 TIMES
027000                                    INDEXED BY SEEN-IDX.
027050           05  FILLER                   PIC X(01) VALUE SPACE.
027100
027200       01  COUNTERS-IDXS-AND-ACCUMULATORS.
027300           05  TOTAL-CLAIMS             PIC 9(05) COMP.
027400           05  APPROVED-COUNT           PIC 9(05) COMP.
027500           05  REJECTED-COUNT           PIC 9(05) COMP.
027600           05  REVIEW-COUNT             PIC 9(05) COMP.
027700           05  PENDING-COUNT            PIC 9(05) COMP.
027800           05  VALIDATION-ERRORS-COUNT  PIC 9(05) COMP.
027900           05  APPROVED-AMOUNT          PIC 9(09)V99 COMP-3.
028000           05  WS-SEEN-CLAIM-COUNT      PIC 9(05) COMP.
028100           05  WS-ERROR-COUNT-THIS-CLM  PIC 9(02) COMP.
028200           05  WS-REASON-COUNT          PIC 9 COMP.
028300           05  ROW-SUB                  PIC 9(02) COMP.
028400           05  SEEN-SUB                 PIC 9(05) COMP.
028450           05  FILLER                   PIC X(02) VALUE SPACES.
028500
028600       01  MISC-WS-FLDS.
028700           05  RETURN-CD                PIC S9(04) COMP VALUE 0.
028800           05  WS-REASON-TEXT-HOLD      PIC X(72).
028900           05  WS-PROVIDER-CHECK-SW     PIC X(01).
029000               88  NPI-CHECKSUM-PASSED  VALUE "Y".
029100           05  WS-ID-CHAR-SUB           PIC 9(02) COMP.
029200           05  WS-CONFIDENCE            PIC S9V9(4) COMP-3.
029300           05  WS-DUPLICATE-FOUND-SW    PIC X(01).
029400               88  WS-DUPLICATE-FOUND   VALUE "Y".
029500           05  WS-ADJUDICATION-STOP-SW  PIC X(01).
029600               88  ADJUDICATION-STOPPED VALUE "Y".
029700           05  WS-AGE-YEARS             PIC 9(03) COMP.
029800           05  WS-CURRENCY-LINE         PIC X(20).
029900           05  WS-CURRENCY-AMT-EDIT     PIC $$$,$$$,$$9.99.
029925           05  WS-CURRENCY-CD-WORK      PIC X(03).
029950           05  WS-PID-REVERSED          PIC X(20).
029960           05  WS-PID-LEAD-SP           PIC 9(02) COMP.
029970           05  WS-PID-SIG-LEN           PIC 9(02) COMP.
029972           05  ZERO-VAL                 PIC 9(01) COMP VALUE 0.
029974           05  ONE-VAL                  PIC 9(01) COMP VALUE 1.
029975           05  WS-DIAG-POS-SUB          PIC 9(02) COMP.
029976           05  WS-DIAG-DIGIT-CT         PIC 9(02) COMP.
029977           05  WS-DIAG-BLANK-SEEN-SW    PIC X(01).
029978               88  WS-DIAG-BLANK-SEEN   VALUE "Y".
029979           05  FILLER                   PIC X(02) VALUE SPACES.
029980
029990****** LINKAGE LAYOUT FOR THE CALLED DOCSCORE SUBROUTINE -
029991****** MUST STAY IN STEP WITH DOCSCORE'S OWN COPY OF IT.
029992       01  DOC-SCORE-REC.
029993           05  DS-DESCRIPTION-LTH      PIC 9(03) COMP.
029994           05  DS-DIAG-CODE-COUNT      PIC 9(02) COMP.
029995           05  DS-PROC-CODE-COUNT      PIC 9(02) COMP.
029996           05  DS-PROVIDER-ID-SW       PIC X(01).
029997               88  DS-PROVIDER-ID-PRESENT  VALUE "Y".
029998           05  DS-TOTAL-AMOUNT         PIC 9(07)V99 COMP-3.
029999           05  DS-DOC-SCORE            PIC 9V99.
030050           05  FILLER                   PIC X(01) VALUE SPACE.
030000
030100       01  FLAGS-AND-SWITCHES.
030200           05  MORE-CLAIMS-SW           PIC X(01) VALUE "Y".
030300               88  NO-MORE-CLAIM-RECS   VALUE "N".
030400               88  MORE-CLAIM-RECS      VALUE "Y".
030450           05  FILLER                   PIC X(01) VALUE SPACE.
030500
030600       01  WS-SUMMARY-HDR-LINE.
030700           05  FILLER     PIC X(46) VALUE
030800               "CLAIMS ADJUDICATION BATCH SUMMARY".
030900           05  FILLER     PIC X(10) VALUE "RUN DATE: ".
031000           05  SUM-HDR-RUN-DATE PIC X(10).
031100           05  FILLER     PIC X(14) VALUE SPACES.
031200
031300       01  WS-SUMMARY-RULE-LINE.
031400           05  FILLER     PIC X(62) VALUE ALL "-".
031500           05  FILLER     PIC X(18) VALUE SPACES.
031600
031700       01  WS-SUMMARY-COUNT-LINE.
031800           05  FILLER          PIC X(26).
031900           05  SUM-COUNT-VAL   PIC ZZ,ZZ9.
032000           05  FILLER          PIC X(47) VALUE SPACES.
032100
032200       01  WS-SUMMARY-AMOUNT-LINE.
032300           05  FILLER          PIC X(16) VALUE
032400               "APPROVED AMOUNT:".
032500           05  FILLER          PIC X(8) VALUE SPACES.
032600           05  SUM-AMOUNT-VAL  PIC $ZZZ,ZZZ,ZZ9.99.
032700           05  FILLER          PIC X(42) VALUE SPACES.
032800
032900       01  WS-BLANK-LINE.
033000           05  FILLER     PIC X(80) VALUE SPACES.
033100
033200       PROCEDURE DIVISION.
033300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
033400           PERFORM 100-MAINLINE THRU 100-EXIT
033500                   UNTIL NO-MORE-CLAIM-RECS.
033600           PERFORM 999-CLEANUP THRU 999-EXIT.
033700           MOVE +0 TO RETURN-CODE.
033800           GOBACK.
033900
034000       000-HOUSEKEEPING.
034100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
034200           DISPLAY "******** BEGIN JOB CLMADJUD ********".
034300
034400           MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
034500           MOVE WS-CURRENT-YEAR  TO WS-PROC-CCYY.
034600           MOVE WS-CURRENT-MONTH TO WS-PROC-MM.
034700           MOVE WS-CURRENT-DAY   TO WS-PROC-DD.
034750
034760           MOVE WS-CURRENT-YEAR(3:2) TO WS-PROC-DATE-NUM(1:2).
034770           MOVE WS-PROC-MM           TO WS-PROC-DATE-NUM(3:2).
034780           MOVE WS-PROC-DD           TO WS-PROC-DATE-NUM(5:2).
034790           DISPLAY "CLMADJUD - RUN DATE (YYMMDD) " WS-PROC-DATE-NUM.
034800
034900           MOVE WS-PROC-CCYY TO WS-DC-CCYY.
035000           MOVE WS-PROC-MM   TO WS-DC-MM.
035100           MOVE WS-PROC-DD   TO WS-DC-DD.
035200           PERFORM 620-CALC-ABS-DAYS THRU 620-EXIT.
035300           MOVE WS-DC-ABS-DAYS TO WS-PROC-ABS-DAYS.
035400           COMPUTE WS-PROC-ABS-DAYS-MIN365 =
035500                   WS-PROC-ABS-DAYS - 365.
035600
035700           MOVE WS-CURRENT-YEAR  TO SUM-HDR-RUN-DATE(1:4).
035800           MOVE "-"              TO SUM-HDR-RUN-DATE(5:1).
035900           MOVE WS-CURRENT-MONTH TO SUM-HDR-RUN-DATE(6:2).
036000           MOVE "-"              TO SUM-HDR-RUN-DATE(8:1).
036100           MOVE WS-CURRENT-DAY   TO SUM-HDR-RUN-DATE(9:2).
036200
036300           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
036400           MOVE ZERO TO WS-SEEN-CLAIM-COUNT.
036500
036600           PERFORM 800-OPEN-FILES THRU 800-EXIT.
036700           PERFORM 900-READ-CLAIMS-IN THRU 900-EXIT.
036800
036900           IF NO-MORE-CLAIM-RECS
037000               MOVE "EMPTY CLAIMS INPUT FILE" TO ABEND-REASON
037100               GO TO 1000-ABEND-RTN.
037200       000-EXIT.
037300           EXIT.
037400
037500       100-MAINLINE.
037600           MOVE "100-MAINLINE" TO PARA-NAME.
037700           MOVE ZERO TO WS-ERROR-COUNT-THIS-CLM.
037800
037900           PERFORM 300-FIELD-EDITS  THRU 300-EXIT.
038000           PERFORM 400-ADJUDICATE-CLAIM THRU 400-EXIT.
038100           PERFORM 700-WRITE-DECISION THRU 700-EXIT.
038200           PERFORM 460-ACCUMULATE-COUNTERS THRU 460-EXIT.
038300           PERFORM 470-REGISTER-SEEN-CLAIM THRU 470-EXIT.
038400
038500           PERFORM 900-READ-CLAIMS-IN THRU 900-EXIT.
038600       100-EXIT.
038700           EXIT.
038800
038900******************************************************************
039000* CLAIM VALIDATOR - FIELD-FORMAT EDITS.  ALL FIVE EDITS RUN FOR
039100* EVERY CLAIM - A FAILING EDIT DOES NOT STOP THE REMAINING ONES,
039200* IT JUST ADDS ANOTHER LINE TO ERRORS-OUT.  EDITS DO NOT GATE
039300* ADJUDICATION - 400-ADJUDICATE-CLAIM HAS ITS OWN RULES FOR THAT.
039400******************************************************************
039500       300-FIELD-EDITS.
039600           MOVE "300-FIELD-EDITS" TO PARA-NAME.
039700           PERFORM 310-EDIT-PATIENT-ID  THRU 310-EXIT.
039800           PERFORM 320-EDIT-PROVIDER-ID THRU 320-EXIT.
039900           PERFORM 330-EDIT-AMOUNT      THRU 330-EXIT.
040000           PERFORM 340-EDIT-DIAG-CODES  THRU 340-EXIT.
040100           PERFORM 350-EDIT-PROC-CODES  THRU 350-EXIT.
040200       300-EXIT.
040300           EXIT.
040400
040500       310-EDIT-PATIENT-ID.
040600           MOVE "310-EDIT-PATIENT-ID" TO PARA-NAME.
040700           IF CLM-PATIENT-ID = SPACES
040750               MOVE "PATIENT ID: Patient ID cannot be empty"
040760                                       TO WS-REASON-TEXT-HOLD
040900               PERFORM 715-WRITE-VALIDATION-ERROR THRU 715-EXIT
041000               GO TO 310-EXIT.
041100
041150           MOVE FUNCTION REVERSE(CLM-PATIENT-ID) TO WS-PID-REVERSED.
041160           MOVE ZERO TO WS-PID-LEAD-SP.
041170           INSPECT WS-PID-REVERSED
041180                   TALLYING WS-PID-LEAD-SP FOR LEADING SPACE.
041190           COMPUTE WS-PID-SIG-LEN = 20 - WS-PID-LEAD-SP.
041200
041210           IF WS-PID-SIG-LEN < 6
041212               MOVE SPACES TO WS-REASON-TEXT-HOLD
041214               MOVE "PATIENT ID: Patient ID must be between 6 "
041216                                       TO WS-REASON-TEXT-HOLD(1:41)
041218               MOVE "and 20 characters"
041220                                       TO WS-REASON-TEXT-HOLD(42:17)
041240               PERFORM 715-WRITE-VALIDATION-ERROR THRU 715-EXIT
042040               GO TO 310-EXIT.
042100
042150           MOVE CLM-PATIENT-ID TO WS-PATIENT-ID-NORM.
042200           MOVE "Y" TO WS-PROVIDER-CHECK-SW.
042300           PERFORM 312-CHECK-ID-CHARSET THRU 312-EXIT
042400                   VARYING WS-ID-CHAR-SUB FROM 1 BY 1
042500                   UNTIL WS-ID-CHAR-SUB > 20.
042600
042700           IF NOT NPI-CHECKSUM-PASSED
042760               MOVE SPACES TO WS-REASON-TEXT-HOLD
042780               MOVE "PATIENT ID: Patient ID must contain only "
042800                                       TO WS-REASON-TEXT-HOLD(1:41)
042810               MOVE "letters, numbers, and hyphens"
042820                                       TO WS-REASON-TEXT-HOLD(42:29)
042830               PERFORM 715-WRITE-VALIDATION-ERROR THRU 715-EXIT.
042900       310-EXIT.
043000           EXIT.
043100
043200       312-CHECK-ID-CHARSET.
043300           IF WS-PID-CHAR(WS-ID-CHAR-SUB) = SPACE
043400               GO TO 312-EXIT.
043500           IF WS-PID-CHAR(WS-ID-CHAR-SUB) NOT PATIENT-ID-CHAR
043600               MOVE "N" TO WS-PROVIDER-CHECK-SW.
043700       312-EXIT.
043800           EXIT.
043900
044000       320-EDIT-PROVIDER-ID.
044100           MOVE "320-EDIT-PROVIDER-ID" TO PARA-NAME.
044200           IF CLM-PROVIDER-ID = SPACES
044300               GO TO 320-EXIT.
044400
044500           MOVE SPACES TO WS-PROVIDER-DIGITS.
044600           MOVE ZERO TO ROW-SUB.
044700           MOVE 1 TO WS-ID-CHAR-SUB.
044800           PERFORM 322-SQUEEZE-PROVIDER-ID THRU 322-EXIT
044900                   VARYING WS-ID-CHAR-SUB FROM 1 BY 1
045000                   UNTIL WS-ID-CHAR-SUB > 10.
045100
045200           IF WS-PROVIDER-DIGITS NOT NUMERIC
045300               MOVE "PROVIDER ID: NPI must be exactly 10 digits"
045400                                       TO WS-REASON-TEXT-HOLD
045500               PERFORM 715-WRITE-VALIDATION-ERROR THRU 715-EXIT
045600               GO TO 320-EXIT.
045700
045800           CALL "NPICHKSM" USING WS-PROVIDER-DIGITS,
045900                                 WS-PROVIDER-CHECK-SW.
046000           IF NOT NPI-CHECKSUM-PASSED
046100               MOVE "PROVIDER ID: Invalid NPI checksum"
046200                                       TO WS-REASON-TEXT-HOLD
046300               PERFORM 715-WRITE-VALIDATION-ERROR THRU 715-EXIT.
046400       320-EXIT.
046500           EXIT.
046600
046700       322-SQUEEZE-PROVIDER-ID.
046800*          STRIP SPACES AND HYPHENS, LEFT-JUSTIFY WHAT'S LEFT
046900           IF CLM-PROVIDER-ID(WS-ID-CHAR-SUB:1) NOT = SPACE
047000               AND CLM-PROVIDER-ID(WS-ID-CHAR-SUB:1) NOT = "-"
047100               ADD 1 TO ROW-SUB
047200               MOVE CLM-PROVIDER-ID(WS-ID-CHAR-SUB:1)
047300                                  TO WS-PROVIDER-DIGITS(ROW-SUB:1).
047400       322-EXIT.
047500           EXIT.
047600
047700       330-EDIT-AMOUNT.
047800           MOVE "330-EDIT-AMOUNT" TO PARA-NAME.
047900           IF CLM-TOTAL-AMOUNT NOT NUMERIC
048000               MOVE "AMOUNT: Amount must be at least 0.01"
048100                                       TO WS-REASON-TEXT-HOLD
048200               PERFORM 715-WRITE-VALIDATION-ERROR THRU 715-EXIT
048300               GO TO 330-EXIT.
048400
048500           IF CLM-TOTAL-AMOUNT < 0.01
048600               MOVE "AMOUNT: Amount must be at least 0.01"
048700                                       TO WS-REASON-TEXT-HOLD
048800               PERFORM 715-WRITE-VALIDATION-ERROR THRU 715-EXIT
048900               GO TO 330-EXIT.
049000
049100           IF CLM-TOTAL-AMOUNT > 1000000.00
049200               MOVE "AMOUNT: Amount cannot exceed 1000000"
049300                                       TO WS-REASON-TEXT-HOLD
049400               PERFORM 715-WRITE-VALIDATION-ERROR THRU 715-EXIT.
049500       330-EXIT.
049600           EXIT.
049700
049800       340-EDIT-DIAG-CODES.
049900           MOVE "340-EDIT-DIAG-CODES" TO PARA-NAME.
050000           IF CLM-DIAG-CODE-COUNT = ZERO
050100               GO TO 340-EXIT.
050200           PERFORM 342-EDIT-ONE-DIAG-CODE THRU 342-EXIT
050300                   VARYING ROW-SUB FROM 1 BY 1
050400                   UNTIL ROW-SUB > CLM-DIAG-CODE-COUNT
050500                      OR ROW-SUB > 5.
050600       340-EXIT.
050700           EXIT.
050800
050900       342-EDIT-ONE-DIAG-CODE.
051000*          ICD-10 FORMAT: ONE LETTER, 2 DIGITS, OPTIONAL . AND
051100*          1-4 MORE DIGITS - e.g. A00, A00.1, A00.12
051200           IF CLM-DIAG-CODE(ROW-SUB) = SPACES
051300               MOVE "DIAGNOSIS CODE: Invalid ICD-10 code format"
051400                                       TO WS-REASON-TEXT-HOLD
051500               PERFORM 715-WRITE-VALIDATION-ERROR THRU 715-EXIT
051600               GO TO 342-EXIT.
051700
051800           IF CLM-DIAG-CODE(ROW-SUB)(1:1) NOT ALPHABETIC
051900               OR CLM-DIAG-CODE(ROW-SUB)(2:2) NOT NUMERIC
052000               MOVE "DIAGNOSIS CODE: Invalid ICD-10 code format"
052100                                       TO WS-REASON-TEXT-HOLD
052200               PERFORM 715-WRITE-VALIDATION-ERROR THRU 715-EXIT
052300               GO TO 342-EXIT.
052400
052500           IF CLM-DIAG-CODE(ROW-SUB)(4:1) NOT = SPACE
052600               AND CLM-DIAG-CODE(ROW-SUB)(4:1) NOT = "."
052700               MOVE "DIAGNOSIS CODE: Invalid ICD-10 code format"
052800                                       TO WS-REASON-TEXT-HOLD
052900               PERFORM 715-WRITE-VALIDATION-ERROR THRU 715-EXIT
052950               GO TO 342-EXIT.
053000
053010*          CR-6301 - THE OLD EDIT STOPPED AT POSITION 4 AND NEVER
053020*          LOOKED AT WHAT FOLLOWED THE DECIMAL POINT (OR FOLLOWED
053030*          A BARE 3-BYTE CODE) - "A00.XYZ" AND "A00 7   " BOTH
053040*          SLIPPED THROUGH BEFORE.  POSITIONS 5-8 ARE NOW WALKED
053050*          ONE BYTE AT A TIME - WITH THE DOT PRESENT THE FIRST
053060*          BYTE AFTER IT MUST BE A DIGIT AND NO DIGIT MAY FOLLOW
053070*          A BLANK; WITH NO DOT ALL FOUR BYTES MUST BE BLANK.
053080           MOVE ZERO TO WS-DIAG-DIGIT-CT.
053090           MOVE "N" TO WS-DIAG-BLANK-SEEN-SW.
053100           PERFORM 344-CHECK-DIAG-SUFFIX-BYTE
053110                   VARYING WS-DIAG-POS-SUB FROM 5 BY 1
053120                   UNTIL WS-DIAG-POS-SUB > 8.
053130
053140           IF CLM-DIAG-CODE(ROW-SUB)(4:1) = "."
053150               IF WS-DIAG-DIGIT-CT = ZERO
053160                   MOVE "DIAGNOSIS CODE: Invalid ICD-10 code format"
053170                                       TO WS-REASON-TEXT-HOLD
053180                   PERFORM 715-WRITE-VALIDATION-ERROR THRU 715-EXIT
053190               END-IF
053200           ELSE
053210               IF WS-DIAG-DIGIT-CT NOT = ZERO
053220                   MOVE "DIAGNOSIS CODE: Invalid ICD-10 code format"
053230                                       TO WS-REASON-TEXT-HOLD
053240                   PERFORM 715-WRITE-VALIDATION-ERROR THRU 715-EXIT
053250               END-IF
053260           END-IF.
053270       342-EXIT.
053280           EXIT.
053290
053300       344-CHECK-DIAG-SUFFIX-BYTE.
053310*          WALKS ONE SUFFIX BYTE OF THE DIAGNOSIS CODE.  ONCE A
053320*          BLANK IS SEEN, EVERY BYTE AFTER IT MUST ALSO BE BLANK -
053330*          A DIGIT FOLLOWING A BLANK FAILS THE EDIT JUST AS A
053340*          NON-DIGIT FOLLOWING THE DECIMAL POINT DOES.
053350           IF CLM-DIAG-CODE(ROW-SUB)(WS-DIAG-POS-SUB:1) = SPACE
053360               MOVE "Y" TO WS-DIAG-BLANK-SEEN-SW
053370           ELSE
053380               IF WS-DIAG-BLANK-SEEN
053390                   OR CLM-DIAG-CODE(ROW-SUB)(WS-DIAG-POS-SUB:1)
053400                                                      NOT NUMERIC
053410                   MOVE "DIAGNOSIS CODE: Invalid ICD-10 code format"
053420                                       TO WS-REASON-TEXT-HOLD
053430                   PERFORM 715-WRITE-VALIDATION-ERROR THRU 715-EXIT
053440                   MOVE "Y" TO WS-DIAG-BLANK-SEEN-SW
053450               ELSE
053460                   ADD 1 TO WS-DIAG-DIGIT-CT
053470               END-IF
053480           END-IF.
053490       344-EXIT.
053500           EXIT.
053600
056300       350-EDIT-PROC-CODES.
056400           MOVE "350-EDIT-PROC-CODES" TO PARA-NAME.
056500           IF CLM-PROC-CODE-COUNT = ZERO
056600               GO TO 350-EXIT.
056700           PERFORM 352-EDIT-ONE-PROC-CODE THRU 352-EXIT
056800                   VARYING ROW-SUB FROM 1 BY 1
056900                   UNTIL ROW-SUB > CLM-PROC-CODE-COUNT
057000                      OR ROW-SUB > 5.
057100       350-EXIT.
057200           EXIT.
057300
057400       352-EDIT-ONE-PROC-CODE.
057500           IF CLM-PROC-CODE(ROW-SUB) = SPACES
057600               OR CLM-PROC-CODE(ROW-SUB) NOT NUMERIC
057700               MOVE "PROCEDURE CODE: CPT code must be exactly 5 digits"
057900                                       TO WS-REASON-TEXT-HOLD
058000               PERFORM 715-WRITE-VALIDATION-ERROR THRU 715-EXIT.
058100       352-EXIT.
058200           EXIT.
058300
058400******************************************************************
058500* DECISION ENGINE - ORDERED, SHORT-CIRCUITING ADJUDICATION RULE
058600* SEQUENCE.  EACH STAGE SETS WS-ADJUDICATION-STOP-SW WHEN IT
058700* REACHES A FINAL DISPOSITION - THE REMAINING STAGES ARE THEN
058800* SKIPPED, MATCHING THE SAME GUARDED-PERFORM STYLE THE SHOP HAS
058900* ALWAYS USED FOR CASCADING EDIT LOGIC.
059000******************************************************************
059100       400-ADJUDICATE-CLAIM.
059200           MOVE "400-ADJUDICATE-CLAIM" TO PARA-NAME.
059300           INITIALIZE CLM-DECISION-REC.
059400           MOVE CLM-CLAIM-ID TO DEC-CLAIM-ID.
059500           MOVE ZERO TO WS-REASON-COUNT.
059600           MOVE 1.0000 TO WS-CONFIDENCE.
059700           MOVE "N" TO WS-ADJUDICATION-STOP-SW.
059750
059760* CR-6301 - DUP KEY IS BUILT HERE, AHEAD OF THE STOP-SW CASCADE,
059770* SO 470-REGISTER-SEEN-CLAIM (CALLED FOR EVERY CLAIM REGARDLESS
059780* OF WHERE THIS CLAIM STOPS) ALWAYS REGISTERS THIS CLAIM'S OWN
059790* KEY, NOT WHATEVER KEY WAS LEFT OVER FROM THE PRIOR CLAIM.
059800           PERFORM 442-BUILD-DUP-KEY THRU 442-EXIT.
059850
059900           PERFORM 410-BASIC-INFO-CHECK THRU 410-EXIT.
060000           IF NOT ADJUDICATION-STOPPED
060100               PERFORM 420-AMOUNT-LIMIT-CHECK THRU 420-EXIT.
060200           IF NOT ADJUDICATION-STOPPED
060300               PERFORM 430-SERVICE-DATE-CHECK THRU 430-EXIT.
060400           IF NOT ADJUDICATION-STOPPED
060500               PERFORM 440-DUPLICATE-CHECK THRU 440-EXIT.
060600           IF NOT ADJUDICATION-STOPPED
060700               PERFORM 445-DOCUMENTATION-SCORE THRU 445-EXIT.
060800           IF NOT ADJUDICATION-STOPPED
060900               PERFORM 450-DISPOSITION-CLAIM THRU 450-EXIT.
061000
061100           MOVE WS-REASON-COUNT TO DEC-REASON-COUNT.
061200       400-EXIT.
061300           EXIT.
061400
061500       410-BASIC-INFO-CHECK.
061600           MOVE "410-BASIC-INFO-CHECK" TO PARA-NAME.
061700           MOVE CLM-PATIENT-NAME TO WS-NAME-REVERSED.
061800           PERFORM 640-CALC-NAME-SIG-LEN THRU 640-EXIT.
061900
062000           IF CLM-PATIENT-NAME = SPACES
062100               OR WS-NAME-SIG-LEN < 2
062200               OR CLM-PATIENT-ID = SPACES
062300               OR CLM-SERVICE-DATE = ZERO
062400               OR CLM-PROVIDER-NAME = SPACES
062500               OR CLM-TOTAL-AMOUNT = ZERO
062600               MOVE "PENDING-INFO"      TO DEC-STATUS-CD
062700               MOVE ZERO               TO DEC-CONFIDENCE
062800               MOVE "Missing or invalid basic information"
062900                                       TO WS-REASON-TEXT-HOLD
063000               PERFORM 455-ADD-REASON-TO-LIST THRU 455-EXIT
063100               MOVE "Y" TO WS-ADJUDICATION-STOP-SW.
063200       410-EXIT.
063300           EXIT.
063400
063500       420-AMOUNT-LIMIT-CHECK.
063600           MOVE "420-AMOUNT-LIMIT-CHECK" TO PARA-NAME.
063700           IF CLM-TOTAL-AMOUNT NOT > ZERO
063800               OR CLM-TOTAL-AMOUNT > 100000.00
063900               MOVE "REJECTED"          TO DEC-STATUS-CD
064000               MOVE 1.0000              TO WS-CONFIDENCE
064050               MOVE 1.00                TO DEC-CONFIDENCE
064100               MOVE "Claim amount exceeds policy limit"
064200                                       TO WS-REASON-TEXT-HOLD
064300               PERFORM 455-ADD-REASON-TO-LIST THRU 455-EXIT
064400               MOVE "Y" TO WS-ADJUDICATION-STOP-SW.
064500       420-EXIT.
064600           EXIT.
064700
064800       430-SERVICE-DATE-CHECK.
064900           MOVE "430-SERVICE-DATE-CHECK" TO PARA-NAME.
065000           MOVE CLM-SVC-CCYY TO WS-DC-CCYY.
065100           MOVE CLM-SVC-MM   TO WS-DC-MM.
065200           MOVE CLM-SVC-DD   TO WS-DC-DD.
065300           PERFORM 620-CALC-ABS-DAYS THRU 620-EXIT.
065400
065500           IF WS-DC-ABS-DAYS > WS-PROC-ABS-DAYS
065600               OR WS-DC-ABS-DAYS < WS-PROC-ABS-DAYS-MIN365
065700               MOVE "REJECTED"          TO DEC-STATUS-CD
065800               MOVE 1.0000              TO WS-CONFIDENCE
065850               MOVE 1.00                TO DEC-CONFIDENCE
065900               MOVE "Service date outside acceptable range"
066000                                       TO WS-REASON-TEXT-HOLD
066100               PERFORM 455-ADD-REASON-TO-LIST THRU 455-EXIT
066200               MOVE "Y" TO WS-ADJUDICATION-STOP-SW.
066300       430-EXIT.
066400           EXIT.
066500
066600       440-DUPLICATE-CHECK.
066700           MOVE "440-DUPLICATE-CHECK" TO PARA-NAME.
066900           MOVE "N" TO WS-DUPLICATE-FOUND-SW.
067000
067100           IF WS-SEEN-CLAIM-COUNT > ZERO
067200               PERFORM 444-SCAN-SEEN-CLAIMS THRU 444-EXIT
067300                       VARYING SEEN-SUB FROM 1 BY 1
067400                       UNTIL SEEN-SUB > WS-SEEN-CLAIM-COUNT
067500                          OR WS-DUPLICATE-FOUND.
067600
067700           IF WS-DUPLICATE-FOUND
067800               MOVE "Potential duplicate claim detected"
067900                                       TO WS-REASON-TEXT-HOLD
068000               PERFORM 455-ADD-REASON-TO-LIST THRU 455-EXIT
068100               COMPUTE WS-CONFIDENCE ROUNDED =
068200                       WS-CONFIDENCE * 0.70.
068300       440-EXIT.
068400           EXIT.
068500
068600       442-BUILD-DUP-KEY.
068700           MOVE CLM-PATIENT-ID TO WS-DUP-KEY-PATIENT-ID.
068800           MOVE CLM-SVC-CCYY   TO WS-DUP-KEY-SVC-DATE(1:4).
068900           MOVE CLM-SVC-MM     TO WS-DUP-KEY-SVC-DATE(5:2).
069000           MOVE CLM-SVC-DD     TO WS-DUP-KEY-SVC-DATE(7:2).
069100           COMPUTE WS-DUP-KEY-AMOUNT =
069200                   CLM-TOTAL-AMOUNT * 100.
069300       442-EXIT.
069400           EXIT.
069500
069600       444-SCAN-SEEN-CLAIMS.
069700           IF WS-DUP-KEY = WS-SEEN-CLAIM-ENTRY(SEEN-SUB)
069800               MOVE "Y" TO WS-DUPLICATE-FOUND-SW.
069900       444-EXIT.
070000           EXIT.
070100
070200       445-DOCUMENTATION-SCORE.
070300           MOVE "445-DOCUMENTATION-SCORE" TO PARA-NAME.
070400           MOVE FUNCTION REVERSE(CLM-DESCRIPTION) TO WS-DESC-REVERSED.
070500           MOVE ZERO TO WS-DESC-LEAD-SP.
070600           INSPECT WS-DESC-REVERSED
070700                   TALLYING WS-DESC-LEAD-SP FOR LEADING SPACE.
071200
071300           MOVE ZERO TO DOC-SCORE-REC.
071400           COMPUTE DS-DESCRIPTION-LTH = 60 - WS-DESC-LEAD-SP.
071500           MOVE CLM-DIAG-CODE-COUNT TO DS-DIAG-CODE-COUNT.
071600           MOVE CLM-PROC-CODE-COUNT TO DS-PROC-CODE-COUNT.
071700           IF CLM-PROVIDER-ID = SPACES
071800               MOVE "N" TO DS-PROVIDER-ID-SW
071900           ELSE
072000               MOVE "Y" TO DS-PROVIDER-ID-SW.
072100           MOVE CLM-TOTAL-AMOUNT TO DS-TOTAL-AMOUNT.
072200
072300           CALL "DOCSCORE" USING DOC-SCORE-REC.
072400           MOVE DS-DOC-SCORE TO DEC-DOC-SCORE.
072500
072600           IF DS-DOC-SCORE < 0.50
072700               MOVE "PENDING-INFO"      TO DEC-STATUS-CD
072800               MOVE DS-DOC-SCORE        TO DEC-CONFIDENCE
072900               MOVE "Insufficient documentation"
073000                                       TO WS-REASON-TEXT-HOLD
073100               PERFORM 455-ADD-REASON-TO-LIST THRU 455-EXIT
073200               MOVE "Y" TO WS-ADJUDICATION-STOP-SW
073300           ELSE
073400               COMPUTE WS-CONFIDENCE ROUNDED =
073500                       WS-CONFIDENCE * DS-DOC-SCORE.
073600       445-EXIT.
073700           EXIT.
073800
073900       450-DISPOSITION-CLAIM.
074000           MOVE "450-DISPOSITION-CLAIM" TO PARA-NAME.
074100           IF CLM-TOTAL-AMOUNT < 1000.00
074200               AND WS-CONFIDENCE > 0.80
074300               MOVE "APPROVED"          TO DEC-STATUS-CD
074400               MOVE "Auto-approved: all criteria met"
074500                                       TO WS-REASON-TEXT-HOLD
074600               PERFORM 455-ADD-REASON-TO-LIST THRU 455-EXIT
074700           ELSE
074800               MOVE "UNDER-REVIEW"      TO DEC-STATUS-CD
074900               MOVE "Requires manual review"
075000                                       TO WS-REASON-TEXT-HOLD
075100               PERFORM 455-ADD-REASON-TO-LIST THRU 455-EXIT.
075200
075300           COMPUTE DEC-CONFIDENCE ROUNDED = WS-CONFIDENCE.
075400       450-EXIT.
075500           EXIT.
075600
075700       455-ADD-REASON-TO-LIST.
075800           MOVE "455-ADD-REASON-TO-LIST" TO PARA-NAME.
075900           IF WS-REASON-COUNT < 3
076000               ADD 1 TO WS-REASON-COUNT
076100               MOVE WS-REASON-TEXT-HOLD
076200                          TO DEC-REASON-TEXT(WS-REASON-COUNT).
076300       455-EXIT.
076400           EXIT.
076500
076600       460-ACCUMULATE-COUNTERS.
076700           MOVE "460-ACCUMULATE-COUNTERS" TO PARA-NAME.
076800           ADD 1 TO TOTAL-CLAIMS.
076900           ADD WS-ERROR-COUNT-THIS-CLM TO VALIDATION-ERRORS-COUNT.
077000
077100           IF DEC-APPROVED
077200               ADD 1 TO APPROVED-COUNT
077300               ADD CLM-TOTAL-AMOUNT TO APPROVED-AMOUNT
077400           ELSE IF DEC-REJECTED
077500               ADD 1 TO REJECTED-COUNT
077600           ELSE IF DEC-UNDER-REVIEW
077700               ADD 1 TO REVIEW-COUNT
077800           ELSE IF DEC-PENDING-INFO
077900               ADD 1 TO PENDING-COUNT.
078000       460-EXIT.
078100           EXIT.
078200
078300       470-REGISTER-SEEN-CLAIM.
078400           MOVE "470-REGISTER-SEEN-CLAIM" TO PARA-NAME.
078500           IF WS-SEEN-CLAIM-COUNT < 9999
078600               ADD 1 TO WS-SEEN-CLAIM-COUNT
078700               SET SEEN-IDX TO WS-SEEN-CLAIM-COUNT
078800               MOVE WS-DUP-KEY TO WS-SEEN-CLAIM-ENTRY(SEEN-IDX).
078900       470-EXIT.
079000           EXIT.
079100
079200       700-WRITE-DECISION.
079300           MOVE "700-WRITE-DECISION" TO PARA-NAME.
079400           WRITE DECISIONS-OUT-REC FROM CLM-DECISION-REC.
079500       700-EXIT.
079600           EXIT.
079700
079800       715-WRITE-VALIDATION-ERROR.
079900           MOVE "715-WRITE-VALIDATION-ERROR" TO PARA-NAME.
080000           MOVE CLM-CLAIM-ID        TO ERR-CLAIM-ID.
080100           MOVE WS-REASON-TEXT-HOLD TO ERR-TEXT.
080200           WRITE ERRORS-OUT-REC FROM CLM-ERROR-REC.
080300           ADD 1 TO WS-ERROR-COUNT-THIS-CLM.
080400       715-EXIT.
080500           EXIT.
080600
080700******************************************************************
080800* BATCH HELPERS
080900******************************************************************
081000******************************************************************
081050* 600-FORMAT-CURRENCY - CR-6102 - BUILDS A CURRENCY-CODE-PREFIXED
081100* AMOUNT LINE ($ FOR USD, THE CODE ITSELF FOR ANYTHING ELSE) FOR
081150* THE ON-LINE CLAIMS SCREENS' MULTI-CURRENCY DISPLAY.  THIS RUN'S
081200* OWN SUMMARY LINE IS A FIXED USD $ PICTURE (SEE SUM-AMOUNT-VAL)
081250* SO THE BATCH DRIVER DOES NOT CALL THIS PARAGRAPH - SAME REASON
081300* 630-DATE-RANGE-CHECK BELOW IS KEPT BUT NOT CALLED.
081350******************************************************************
081360       600-FORMAT-CURRENCY.
081400           MOVE "600-FORMAT-CURRENCY" TO PARA-NAME.
081500           MOVE APPROVED-AMOUNT TO WS-CURRENCY-AMT-EDIT.
081550           MOVE SPACES TO WS-CURRENCY-LINE.
081575           MOVE CLM-CURRENCY-CD TO WS-CURRENCY-CD-WORK.
081600           IF WS-CURRENCY-CD-WORK = "USD"
081650               MOVE "$"                 TO WS-CURRENCY-LINE(1:1)
081700               MOVE WS-CURRENCY-AMT-EDIT TO WS-CURRENCY-LINE(2:19)
081750           ELSE
081800               MOVE WS-CURRENCY-CD-WORK  TO WS-CURRENCY-LINE(1:3)
081850               MOVE WS-CURRENCY-AMT-EDIT TO WS-CURRENCY-LINE(4:19).
082000           EXIT.
082100
082200       610-CALC-AGE.
082300*          AGE = PROCESSING YEAR - BIRTH YEAR, LESS ONE IF THE
082400*          PROCESSING MONTH/DAY IS EARLIER THAN THE BIRTH MONTH/
082500*          DAY.  CARRIED FOR REPORTING ONLY - NO RULE IN THIS
082600*          BATCH GATES ON IT.
082700           MOVE "610-CALC-AGE" TO PARA-NAME.
082800           COMPUTE WS-AGE-YEARS = WS-PROC-CCYY - CLM-DOB-CCYY.
082900           IF WS-PROC-MM < CLM-DOB-MM
083000               OR (WS-PROC-MM = CLM-DOB-MM AND WS-PROC-DD < CLM-DOB-DD)
083100               SUBTRACT 1 FROM WS-AGE-YEARS.
083200       610-EXIT.
083300           EXIT.
083400
083500       620-CALC-ABS-DAYS.
083600*          CONVERTS WS-DC-CCYY/MM/DD INTO A SINGLE ASCENDING DAY
083700*          NUMBER SO TWO DATES CAN BE COMPARED WITH SUBTRACTION
083800*          INSTEAD OF A MONTH-BY-MONTH WALK.
083900           MOVE "620-CALC-ABS-DAYS" TO PARA-NAME.
084000           COMPUTE WS-DC-T1 = (WS-DC-CCYY - 1) / 4.
084100           COMPUTE WS-DC-T2 = (WS-DC-CCYY - 1) / 100.
084200           COMPUTE WS-DC-T3 = (WS-DC-CCYY - 1) / 400.
084300           COMPUTE WS-DC-LEAP-ADJ = WS-DC-T1 - WS-DC-T2 + WS-DC-T3.
084400
084500           MOVE "N" TO WS-DC-LEAP-YR-SW.
084600           COMPUTE WS-DC-T1 = WS-DC-CCYY / 4 * 4.
084700           COMPUTE WS-DC-T2 = WS-DC-CCYY / 100 * 100.
084800           COMPUTE WS-DC-T3 = WS-DC-CCYY / 400 * 400.
084900           IF (WS-DC-T1 = WS-DC-CCYY AND WS-DC-T2 NOT = WS-DC-CCYY)
085000               OR WS-DC-T3 = WS-DC-CCYY
085100               MOVE "Y" TO WS-DC-LEAP-YR-SW.
085200
085300           COMPUTE WS-DC-ABS-DAYS =
085400                   (WS-DC-CCYY * 365) + WS-DC-LEAP-ADJ
085500                   + CUM-DAYS-BEFORE-MONTH(WS-DC-MM) + WS-DC-DD.
085600
085700           IF WS-DC-IS-LEAP-YEAR AND WS-DC-MM > 2
085800               ADD 1 TO WS-DC-ABS-DAYS.
085900       620-EXIT.
086000           EXIT.
086100
086200******************************************************************
086300* 630-DATE-RANGE-CHECK IS THE SHARED "START NOT MORE THAN TEN
086400* YEARS BACK, END NOT IN THE FUTURE" DATE-PAIR UTILITY USED BY
086500* THE ON-LINE CLAIMS-INTAKE SCREENS WHEN THEY VALIDATE A
086600* TREATMENT DATE RANGE.  THIS BATCH'S OWN RECORD CARRIES A
086700* SINGLE SERVICE DATE, NOT A RANGE, SO THIS ADJUDICATION RUN
086800* DOES NOT CALL IT - IT IS KEPT HERE SO BOTH PROGRAMS SHARE ONE
086900* COPY OF THE RULE RATHER THAN TWO THAT CAN DRIFT APART.
087000******************************************************************
087100       630-DATE-RANGE-CHECK.
087200           MOVE "630-DATE-RANGE-CHECK" TO PARA-NAME.
087300           MOVE "Y" TO WS-PROVIDER-CHECK-SW.
087400           IF WS-DC-ABS-DAYS > WS-PROC-ABS-DAYS
087500               MOVE "N" TO WS-PROVIDER-CHECK-SW.
087600       630-EXIT.
087700           EXIT.
087800
087900       640-CALC-NAME-SIG-LEN.
088000*          SAME REVERSE-AND-COUNT-LEADING-SPACES TECHNIQUE THE
088100*          SHOP HAS USED SINCE THE ORIGINAL STRLTH ROUTINE.
088200           MOVE "640-CALC-NAME-SIG-LEN" TO PARA-NAME.
088300           MOVE FUNCTION REVERSE(CLM-PATIENT-NAME)
088400                                TO WS-NAME-REVERSED.
088500           MOVE ZERO TO WS-NAME-LEAD-SP.
088600           INSPECT WS-NAME-REVERSED
088700                   TALLYING WS-NAME-LEAD-SP FOR LEADING SPACE.
088800           COMPUTE WS-NAME-SIG-LEN = 30 - WS-NAME-LEAD-SP.
088900       640-EXIT.
089000           EXIT.
089100
089200       800-OPEN-FILES.
089300           MOVE "800-OPEN-FILES" TO PARA-NAME.
089400           OPEN INPUT CLAIMS-IN.
089500           OPEN OUTPUT DECISIONS-OUT, ERRORS-OUT, SUMMARY-RPT,
089600                       SYSOUT.
089700       800-EXIT.
089800           EXIT.
089900
090000       850-CLOSE-FILES.
090100           MOVE "850-CLOSE-FILES" TO PARA-NAME.
090200           CLOSE CLAIMS-IN, DECISIONS-OUT, ERRORS-OUT,
090300                 SUMMARY-RPT, SYSOUT.
090400       850-EXIT.
090500           EXIT.
090600
090700       900-READ-CLAIMS-IN.
090800           MOVE "900-READ-CLAIMS-IN" TO PARA-NAME.
090900           READ CLAIMS-IN INTO CLM-INPUT-REC
091000               AT END
091100               MOVE "N" TO MORE-CLAIMS-SW
091200               GO TO 900-EXIT
091300           END-READ.
091400       900-EXIT.
091500           EXIT.
091600
091700       999-CLEANUP.
091800           MOVE "999-CLEANUP" TO PARA-NAME.
092000
092100           WRITE SUMMARY-RPT-REC FROM WS-SUMMARY-HDR-LINE
092200               AFTER ADVANCING TOP-OF-FORM.
092300           WRITE SUMMARY-RPT-REC FROM WS-SUMMARY-RULE-LINE
092400               AFTER ADVANCING 1.
092500
092600           MOVE TOTAL-CLAIMS TO SUM-COUNT-VAL.
092700           MOVE "TOTAL CLAIMS PROCESSED:  " TO
092800                WS-SUMMARY-COUNT-LINE(1:26).
092900           WRITE SUMMARY-RPT-REC FROM WS-SUMMARY-COUNT-LINE
093000               AFTER ADVANCING 1.
093100
093200           MOVE APPROVED-COUNT TO SUM-COUNT-VAL.
093300           MOVE "APPROVED:                 " TO
093400                WS-SUMMARY-COUNT-LINE(1:26).
093500           WRITE SUMMARY-RPT-REC FROM WS-SUMMARY-COUNT-LINE
093600               AFTER ADVANCING 1.
093700
093800           MOVE REJECTED-COUNT TO SUM-COUNT-VAL.
093900           MOVE "REJECTED:                 " TO
094000                WS-SUMMARY-COUNT-LINE(1:26).
094100           WRITE SUMMARY-RPT-REC FROM WS-SUMMARY-COUNT-LINE
094200               AFTER ADVANCING 1.
094300
094400           MOVE REVIEW-COUNT TO SUM-COUNT-VAL.
094500           MOVE "UNDER REVIEW:             " TO
094600                WS-SUMMARY-COUNT-LINE(1:26).
094700           WRITE SUMMARY-RPT-REC FROM WS-SUMMARY-COUNT-LINE
094800               AFTER ADVANCING 1.
094900
095000           MOVE PENDING-COUNT TO SUM-COUNT-VAL.
095100           MOVE "PENDING INFO:             " TO
095200                WS-SUMMARY-COUNT-LINE(1:26).
095300           WRITE SUMMARY-RPT-REC FROM WS-SUMMARY-COUNT-LINE
095400               AFTER ADVANCING 1.
095500
095600           MOVE APPROVED-AMOUNT TO SUM-AMOUNT-VAL.
095700           WRITE SUMMARY-RPT-REC FROM WS-SUMMARY-AMOUNT-LINE
095800               AFTER ADVANCING 1.
095900
096000           MOVE VALIDATION-ERRORS-COUNT TO SUM-COUNT-VAL.
096100           MOVE "VALIDATION ERRORS:        " TO
096200                WS-SUMMARY-COUNT-LINE(1:26).
096300           WRITE SUMMARY-RPT-REC FROM WS-SUMMARY-COUNT-LINE
096400               AFTER ADVANCING 1.
096500
096600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
096700
096800           DISPLAY "** CLAIMS PROCESSED **".
096900           DISPLAY TOTAL-CLAIMS.
097000           DISPLAY "** VALIDATION ERRORS **".
097100           DISPLAY VALIDATION-ERRORS-COUNT.
097200           DISPLAY "******** NORMAL END OF JOB CLMADJUD ********".
097300       999-EXIT.
097400           EXIT.
097500
097600       1000-ABEND-RTN.
097700           WRITE SYSOUT-REC FROM ABEND-REC.
097800           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
097900           DISPLAY "*** ABNORMAL END OF JOB-CLMADJUD ***" UPON CONSOLE.
098000           DIVIDE ZERO-VAL INTO ONE-VAL.
