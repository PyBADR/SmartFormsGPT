000100******************************************************************
000200* ABENDREC  -  SHOP-STANDARD ABEND TRACE RECORD                   *
000300*                                                                 *
000400*           WRITTEN TO SYSOUT IMMEDIATELY BEFORE A CONTROLLED     *
000500*           ABEND (DIVIDE BY ZERO) SO THE OPERATOR HAS THE        *
000600*           FAILING PARAGRAPH AND THE OUT-OF-BALANCE VALUES ON    *
000700*           THE JOB LOG WITHOUT NEEDING A DUMP READ.              *
000800*                                                                 *
000900* CHANGE LOG                                                      *
001000*   011588 JS   ORIGINAL - SHARED ACROSS ALL HOSPITAL APPL JOBS   *
001100*   091503 MHB  CR-4471 REUSED FOR CLAIMS ADJUDICATION BATCH      *
001200******************************************************************
001300 01  ABEND-REC.
001400     05  PARA-NAME                PIC X(20) VALUE SPACES.
001500     05  FILLER                   PIC X(01) VALUE SPACE.
001600     05  ABEND-REASON             PIC X(60) VALUE SPACES.
001700     05  FILLER                   PIC X(01) VALUE SPACE.
001800     05  EXPECTED-VAL             PIC X(20) VALUE SPACES.
001900     05  FILLER                   PIC X(01) VALUE SPACE.
002000     05  ACTUAL-VAL               PIC X(20) VALUE SPACES.
002100     05  FILLER                   PIC X(07) VALUE SPACES.
002200******************************************************************
002300* RECORD LENGTH CHECK - FIELDS ABOVE MUST SUM TO 130 BYTES        *
002400******************************************************************
