000100******************************************************************
000200* CLMREC    -  CLAIM INPUT RECORD  -  CLAIMS-IN FILE LAYOUT       *
000300*                                                                 *
000400*           ONE RECORD PER CLAIM AS SUBMITTED BY THE FRONT-END    *
000500*           INTAKE SYSTEM.  NO KEY SEQUENCE IS GUARANTEED - THE   *
000600*           ADJUDICATION BATCH PROCESSES IN ARRIVAL ORDER.        *
000700*                                                                 *
000800* CHANGE LOG                                                      *
000900*   033098 RJL  ORIGINAL LAYOUT FOR CLAIMS CONVERSION PROJECT     *
001000*   071598 RJL  ADDED PROC-CODES, WAS MISSING FROM FIRST CUT      *
001100*   021099 DKT  Y2K - DATE FIELDS CONFIRMED 8-BYTE CCYYMMDD       *
001200*   091503 MHB  CR-4471 WIDENED DESCRIPTION TO 60 BYTES           *
001300*   051609 JBC  CR-6102 ADDED CURRENCY CODE FOR INTL CLAIMS PILOT *
001400******************************************************************
001500 01  CLM-INPUT-REC.
001600     05  CLM-CLAIM-ID             PIC X(16).
001700     05  CLM-CLAIM-TYPE-CD        PIC X(02).
001800         88  CLM-TYPE-MEDICAL         VALUE "MD".
001900         88  CLM-TYPE-DENTAL          VALUE "DN".
002000         88  CLM-TYPE-VISION          VALUE "VS".
002100         88  CLM-TYPE-PRESCRIPTION    VALUE "RX".
002200         88  CLM-TYPE-HOSPITAL        VALUE "HO".
002300         88  CLM-TYPE-OTHER           VALUE "OT".
002400         88  CLM-TYPE-VALID
002500             VALUES ARE "MD", "DN", "VS", "RX", "HO", "OT".
002600     05  CLM-PATIENT-NAME         PIC X(30).
002700     05  CLM-PATIENT-ID           PIC X(20).
002800     05  CLM-DATE-OF-BIRTH.
002900         10  CLM-DOB-CCYY         PIC 9(04).
003000         10  CLM-DOB-MM           PIC 9(02).
003100         10  CLM-DOB-DD           PIC 9(02).
003200     05  CLM-SERVICE-DATE.
003300         10  CLM-SVC-CCYY         PIC 9(04).
003400         10  CLM-SVC-MM           PIC 9(02).
003500         10  CLM-SVC-DD           PIC 9(02).
003600     05  CLM-PROVIDER-NAME        PIC X(30).
003700     05  CLM-PROVIDER-ID          PIC X(10).
003800     05  CLM-TOTAL-AMOUNT         PIC 9(07)V99.
003900     05  CLM-CURRENCY-CD          PIC X(03).
004000     05  CLM-DESCRIPTION          PIC X(60).
004100     05  CLM-DIAG-CODE-COUNT      PIC 9(02).
004200     05  CLM-DIAG-CODES OCCURS 5 TIMES.
004300         10  CLM-DIAG-CODE        PIC X(08).
004400     05  CLM-PROC-CODE-COUNT      PIC 9(02).
004500     05  CLM-PROC-CODES OCCURS 5 TIMES.
004600         10  CLM-PROC-CODE        PIC X(05).
004700     05  FILLER                   PIC X(15).
004800******************************************************************
004900* RECORD LENGTH CHECK - FIELDS ABOVE MUST SUM TO 280 BYTES        *
005000******************************************************************
