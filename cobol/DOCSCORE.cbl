000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  DOCSCORE.
000400       AUTHOR. J SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 06/01/88.
000700       DATE-COMPILED. 06/01/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          STAND-ALONE SUBROUTINE - SCORES A CLAIM'S SUPPORTING
001400*          DOCUMENTATION ON A 0.00 - 1.00 SCALE.  RAW POINTS ARE
001500*          AWARDED FOR DESCRIPTION LENGTH, PRESENCE OF DIAGNOSIS
001600*          AND PROCEDURE CODES, PRESENCE OF A PROVIDER ID, AND A
001700*          FINAL HALF-POINT THAT IS CONDITIONAL ON CLAIM SIZE.
001800*          RAW POINTS ARE OUT OF A POSSIBLE 5.0, SO THE RETURNED
001900*          SCORE IS ALWAYS A MULTIPLE OF 0.10.
002000*
002100* CHANGE LOG
002200*   060188 JS   ORIGINAL - CLCLBCST - GENERAL CLAIM COST-CALC
002300*                SUBROUTINE SHARED ACROSS THE HOSPITAL APPL JOBS
002400*   033098 RJL  REWRITTEN AS THE DOCUMENTATION-SCORE ROUTINE FOR
002500*                THE CLAIMS PROJECT - OLD COST-CALC LOGIC HAD NO
002600*                REMAINING CALLERS AND WAS REMOVED
002700*   082201 DKT  CR-4102 FINAL HALF-POINT MADE CONDITIONAL ON THE
002800*                $5,000 CLAIM-SIZE BREAK, PER NEW ADJUDICATION SPEC
002900*   091503 MHB  CR-4471 RENAMED FROM CLCLBCST TO DOCSCORE
003000******************************************************************
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER. IBM-390.
003400       OBJECT-COMPUTER. IBM-390.
003450       SPECIAL-NAMES.
003460           C01 IS TOP-OF-FORM.
003500       INPUT-OUTPUT SECTION.
003600
003700       DATA DIVISION.
003800       FILE SECTION.
003900
004000       WORKING-STORAGE SECTION.
004100****** POINTS ARE KEPT IN SEPARATE BUCKETS, ONE PER SCORING
004200****** FACTOR, THEN TOTALLED BY WALKING THE TABLE VIEW BELOW
004300****** - MAKES IT EASY TO SEE WHICH FACTOR CARRIED A CLAIM
004400****** WHEN QA COMES BACK WITH A QUESTION ON THE SCORE.
004500       01  WS-POINT-BUCKETS.
004600           05  WS-DESC-POINTS       PIC 9V9 COMP-3 VALUE 0.
004700           05  WS-DIAG-POINTS       PIC 9V9 COMP-3 VALUE 0.
004800           05  WS-PROC-POINTS       PIC 9V9 COMP-3 VALUE 0.
004900           05  WS-PROV-POINTS       PIC 9V9 COMP-3 VALUE 0.
005000           05  WS-SIZE-POINTS       PIC 9V9 COMP-3 VALUE 0.
005050           05  FILLER               PIC X(01) VALUE SPACE.
005100****** SAME FIVE BYTES, SEEN AS A TABLE OF WHOLE TENTHS SO
005200****** THEY CAN BE SUMMED WITH A PERFORM VARYING INSTEAD OF
005300****** FIVE SEPARATE ADD STATEMENTS.
005400       01  WS-POINT-BUCKETS-ALT REDEFINES WS-POINT-BUCKETS.
005500           05  WS-POINT-BUCKET-VAL  PIC 9(02) COMP-3
005600                                    OCCURS 5 TIMES.
005700
005800       01  MISC-FIELDS.
005900           05  WS-RAW-POINTS        PIC 9(2)V9 COMP-3.
006000           05  WS-RAW-POINTS-ALT REDEFINES WS-RAW-POINTS
006100                                    PIC X(02).
006200           05  WS-BUCKET-SUB        PIC 9 COMP.
006300           05  WS-BUCKET-TOTAL      PIC 9(03) COMP.
006350           05  FILLER               PIC X(02) VALUE SPACES.
006400
006500       LINKAGE SECTION.
006600       01  DOC-SCORE-REC.
006700           05  DS-DESCRIPTION-LTH      PIC 9(03) COMP.
006800           05  DS-DIAG-CODE-COUNT      PIC 9(02) COMP.
006900           05  DS-PROC-CODE-COUNT      PIC 9(02) COMP.
007000           05  DS-PROVIDER-ID-SW       PIC X(01).
007100               88  DS-PROVIDER-ID-PRESENT  VALUE "Y".
007200           05  DS-TOTAL-AMOUNT         PIC 9(07)V99 COMP-3.
007300           05  DS-TOTAL-AMOUNT-ALT REDEFINES DS-TOTAL-AMOUNT
007400                                    PIC X(05).
007500           05  DS-DOC-SCORE            PIC 9V99.
007550           05  FILLER                  PIC X(01) VALUE SPACE.
007600
007700       PROCEDURE DIVISION USING DOC-SCORE-REC.
007800           MOVE ZERO TO WS-POINT-BUCKETS.
007900
008000           IF DS-DESCRIPTION-LTH > 10
008100               MOVE 1.0 TO WS-DESC-POINTS.
008200
008300           IF DS-DIAG-CODE-COUNT > ZERO
008400               MOVE 1.5 TO WS-DIAG-POINTS.
008500
008600           IF DS-PROC-CODE-COUNT > ZERO
008700               MOVE 1.5 TO WS-PROC-POINTS.
008800
008900           IF DS-PROVIDER-ID-PRESENT
009000               MOVE 0.5 TO WS-PROV-POINTS.
009100
009200*          FINAL HALF-POINT - CR-4102 - LARGE CLAIMS MUST SHOW
009300*          BOTH A DIAGNOSIS AND A PROCEDURE CODE TO EARN IT
009400           IF DS-TOTAL-AMOUNT > 5000.00
009500               IF DS-DIAG-CODE-COUNT > ZERO
009600                  AND DS-PROC-CODE-COUNT > ZERO
009700                   MOVE 0.5 TO WS-SIZE-POINTS
009800               END-IF
009900           ELSE
010000               MOVE 0.5 TO WS-SIZE-POINTS.
010100
010200           MOVE ZERO TO WS-BUCKET-TOTAL.
010300           PERFORM 100-ADD-ONE-BUCKET
010400                   VARYING WS-BUCKET-SUB FROM 1 BY 1
010500                   UNTIL WS-BUCKET-SUB > 5.
010600
010700           COMPUTE WS-RAW-POINTS = WS-BUCKET-TOTAL / 10.
010800           COMPUTE DS-DOC-SCORE ROUNDED = WS-RAW-POINTS / 5.0.
010900
011000           GOBACK.
011100
011200       100-ADD-ONE-BUCKET.
011300*          EACH BUCKET IS HELD AS WHOLE TENTHS (1.5 POINTS = 15)
011400*          SO THE RUNNING TOTAL CAN STAY IN A BINARY COUNTER UNTIL
011500*          IT IS RESCALED BACK TO TENTHS-OF-A-POINT ABOVE.
011600           ADD WS-POINT-BUCKET-VAL(WS-BUCKET-SUB) TO WS-BUCKET-TOTAL.
011700       100-EXIT.
011800           EXIT.
